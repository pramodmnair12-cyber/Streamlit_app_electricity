000100*=================================================================
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================
000400 PROGRAM-ID.                             PROGLEIT.
000500 AUTHOR.                                 MATHEUS H MEDEIROS.
000600 INSTALLATION.                           FOURSYS.
000700 DATE-WRITTEN.                           12/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.                               CONFIDENCIAL - USO
001000     INTERNO FOURSYS - NAO DISTRIBUIR AO CLIENTE.
001100*=================================================================
001200*    PROGRAMA.... : PROGLEIT
001300*    PROGRAMADOR.: MATHEUS H MEDEIROS
001400*    ANALISTA.... : IVAN SANCHES
001500*    CONSULTORIA. : FOURSYS
001600*    DATA........ : 12 / 03 / 1987
001700*-----------------------------------------------------------------
001800*    OBJETIVO.... : CARREGAR O EXTRATO DE FATURAMENTO TRIMESTRAL
001900*                   EM TABELA DE MEMORIA, CHAVEADA PELO NMI, E
002000*                   USA-LA PARA PREENCHER AS COLUNAS "Reading
002100*                   From" E "Reading To" DA PLANILHA DE LEITURAS
002200*                   DE MEDIDOR, GRAVANDO A PLANILHA POPULADA E
002300*                   CONTANDO QUANTOS MEDIDORES FORAM CASADOS.
002400*-----------------------------------------------------------------
002500*    ARQUIVOS               I/O                  INCLUDE/BOOK
002600*    FAT                    INPUT                #BOOKFAT
002700*    LEIT-ENTRADA           INPUT                #BOOKLEIT
002800*    LEIT-SAIDA             OUTPUT               #BOOKSAIDA
002900*                                                #BOOKTABFAT
003000*                                                #BOOKCOLLEIT
003100*                                                #BOOKMSGLEIT
003200*-----------------------------------------------------------------
003300*    MODULOS..... : NENHUM (PROGRAMA UNICO, SEM CALL)
003400*=================================================================
003500*                            ALTERACOES
003600*-----------------------------------------------------------------
003700*    PROGRAMADOR: MATHEUS H MEDEIROS
003800*    ANALISTA   : IVAN SANCHES
003900*    CONSULTORIA: FOURSYS
004000*    DATA.......: 12 / 03 / 1987
004100*    CHAMADO....: OS 0118
004200*    OBJETIVO...: VERSAO ORIGINAL - CARGA DO FATURAMENTO          ALT1
004300*                 EM TABELA E POPULACAO DAS LEITURAS.             .
004400*-----------------------------------------------------------------
004500*    PROGRAMADOR: MATHEUS H MEDEIROS
004600*    ANALISTA   : IVAN SANCHES
004700*    CONSULTORIA: FOURSYS
004800*    DATA.......: 04 / 09 / 1990
004900*    CHAMADO....: OS 0233
005000*    OBJETIVO...: CORRIGIDA A NORMALIZACAO DO NMI QUANDO          ALT2
005100*                 O EXTRATO VEM COM ".0" NO FINAL, GERADO A       .
005200*                 PARTIR DE PLANILHA NUMERICA.                    .
005300*-----------------------------------------------------------------
005400*    PROGRAMADOR: IVAN SANCHES
005500*    ANALISTA   : IVAN SANCHES
005600*    CONSULTORIA: FOURSYS
005700*    DATA.......: 17 / 11 / 1994
005800*    CHAMADO....: OS 0401
005900*    OBJETIVO...: INCLUIDA A REGRA DO SUFIXO "A"                  ALT3
006000*                 (DISPONIBILIDADE), AUSENTE NA VERSAO            .
006100*                 ORIGINAL.                                       .
006200*-----------------------------------------------------------------
006300*    PROGRAMADOR: MATHEUS H MEDEIROS
006400*    ANALISTA   : IVAN SANCHES
006500*    CONSULTORIA: FOURSYS
006600*    DATA.......: 22 / 10 / 1998
006700*    CHAMADO....: OS 0512 (BUGDAY 2000)
006800*    OBJETIVO...: REVISAO GERAL PARA VIRADA DO SECULO -           ALT4
006900*                 NENHUM CAMPO DE DATA DE 2 DIGITOS NESTE         .
007000*                 PROGRAMA; NMI E QUANTIDADES NAO SAO             .
007100*                 SENSIVEIS AO ANO.  SEM ALTERACAO DE DADOS.      .
007200*-----------------------------------------------------------------
007300*    PROGRAMADOR: MATHEUS H MEDEIROS
007400*    ANALISTA   : IVAN SANCHES
007500*    CONSULTORIA: FOURSYS
007600*    DATA.......: 09 / 06 / 2003
007700*    CHAMADO....: OS 0709
007800*    OBJETIVO...: CABECALHO DA PLANILHA PASSOU A SER LIDO         ALT5
007900*                 E AS COLUNAS "Reading From" E "Reading To"      .
008000*                 LOCALIZADAS PELO NOME; SE NAO EXISTIREM NO      .
008100*                 ARQUIVO RECEBIDO, SAO CRIADAS NO FINAL DE       .
008200*                 CADA LINHA DA SAIDA.                            .
008300*-----------------------------------------------------------------
008400*    PROGRAMADOR: IVAN SANCHES
008500*    ANALISTA   : IVAN SANCHES
008600*    CONSULTORIA: FOURSYS
008700*    DATA.......: 14 / 02 / 2005
008800*    CHAMADO....: OS 0777
008900*    OBJETIVO...: INCLUIDA CHAVE UPSI-0 PARA EMITIR               ALT6
009000*                 ESTATISTICA DE CARGA DO FATURAMENTO NO          .
009100*                 FINAL DO JOB, A PEDIDO DA OPERACAO NOTURNA.     .
009200*=================================================================
009300
009400
009500*=================================================================
009600 ENVIRONMENT                             DIVISION.
009700*=================================================================
009800*-----------------------------------------------------------------
009900 CONFIGURATION                           SECTION.
010000*-----------------------------------------------------------------
010100 SPECIAL-NAMES.
010200     C01                   IS TOP-OF-FORM
010300     UPSI-0                ON  STATUS IS CHAVE-DIAG-LIGADA
010400                            OFF STATUS IS CHAVE-DIAG-DESLIGADA
010500     CLASS DIGITO-VALIDO   IS "0" THRU "9".
010600*-----------------------------------------------------------------
010700 INPUT-OUTPUT                            SECTION.
010800*-----------------------------------------------------------------
010900 FILE-CONTROL.
011000     SELECT FAT ASSIGN TO
011100         FATURAMENTO
011200             ORGANIZATION IS LINE SEQUENTIAL
011300             FILE STATUS IS FS-FAT.
011400     SELECT LEIT-ENTRADA ASSIGN TO
011500         LEITURAS
011600             ORGANIZATION IS LINE SEQUENTIAL
011700             FILE STATUS IS FS-LEIT-ENT.
011800     SELECT LEIT-SAIDA ASSIGN TO
011900         LEITURASPOP
012000             ORGANIZATION IS LINE SEQUENTIAL
012100             FILE STATUS IS FS-LEIT-SAI.
012200
012300*=================================================================
012400 DATA                                    DIVISION.
012500*=================================================================
012600*-----------------------------------------------------------------
012700 FILE                                    SECTION.
012800*-----------------------------------------------------------------
012900*    INPUT  - EXTRATO DE FATURAMENTO TRIMESTRAL (FAT)
013000*                              LRECL = 200
013100*-----------------------------------------------------------------
013200 FD  FAT.
013300 COPY "#BOOKFAT".
013400*-----------------------------------------------------------------
013500*    INPUT  - PLANILHA DE LEITURAS DE MEDIDOR (LEIT-ENTRADA)
013600*                              LRECL = 250
013700*-----------------------------------------------------------------
013800 FD  LEIT-ENTRADA.
013900 COPY "#BOOKLEIT".
014000*-----------------------------------------------------------------
014100*    OUTPUT - PLANILHA DE LEITURAS POPULADA (LEIT-SAIDA)
014200*                              LRECL = 250
014300*-----------------------------------------------------------------
014400 FD  LEIT-SAIDA.
014500 COPY "#BOOKSAIDA".
014600
014700*-----------------------------------------------------------------
014800 WORKING-STORAGE                         SECTION.
014900*-----------------------------------------------------------------
015000 01  FILLER                      PIC X(050)          VALUE
015100         "***** INICIO DA WORKING *****".
015200*-----------------------------------------------------------------
015300 01  FILLER                      PIC X(050)          VALUE
015400         "----- VARIAVEL DE STATUS -----".
015500 01  FS-FAT                      PIC X(002)          VALUE SPACES.
015600 01  FS-LEIT-ENT                 PIC X(002)          VALUE SPACES.
015700 01  FS-LEIT-SAI                 PIC X(002)          VALUE SPACES.
015800*-----------------------------------------------------------------
015900 01  FILLER                      PIC X(050)          VALUE
016000         "----- VARIAVEIS ACUMULADORAS -----".
016100 01  ACU-LIDOS-FAT               PIC 9(007) COMP-3   VALUE ZEROS.
016200 01  ACU-LIDOS-LEIT              PIC 9(007) COMP-3   VALUE ZEROS.
016300 01  ACU-CASADOS                 PIC 9(007) COMP-3   VALUE ZEROS.
016400*-----------------------------------------------------------------
016500* BOOK DA TABELA DE FATURAMENTO (CHAVE = NMI)
016600*-----------------------------------------------------------------
016700 COPY "#BOOKTABFAT".
016800 01  WS-IDX-BUSCA                PIC 9(4)    COMP    VALUE ZEROS.
016900 01  WS-ACHOU-FAT                PIC X(01)           VALUE "N".
017000     88  WS-FAT-FOI-ACHADO               VALUE "S".
017100     88  WS-FAT-NAO-FOI-ACHADO           VALUE "N".
017200*-----------------------------------------------------------------
017300* BOOK DE COLUNAS DA PLANILHA DE LEITURAS
017400*-----------------------------------------------------------------
017500 COPY "#BOOKCOLLEIT".
017600*-----------------------------------------------------------------
017700* BOOK DE MENSAGENS E TRATAMENTO DE ERRO
017800*-----------------------------------------------------------------
017900 COPY "#BOOKMSGLEIT".
018000*-----------------------------------------------------------------
018100 01  FILLER                      PIC X(050)          VALUE
018200         "----- VARIAVEIS DE APOIO - FATURAMENTO -----".
018300 01  WS-FAT-TOKENS.
018400     05  WS-TOK-FAT-NMI          PIC X(12).
018500     05  WS-TOK-FAT-PICO-ABRE    PIC X(18).
018600     05  WS-TOK-FAT-PICO-FECHA   PIC X(18).
018700     05  WS-TOK-FAT-DISP         PIC X(18).
018800 01  WS-NMI-CAMPOS.
018900     05  WS-NMI-BASE10           PIC X(10).
019000     05  WS-NMI-EXTRA2           PIC X(02).
019100 01  WS-NMI-COMPLETA REDEFINES WS-NMI-CAMPOS
019200                                 PIC X(12).
019300*-----------------------------------------------------------------
019400 01  FILLER                      PIC X(050)          VALUE
019500         "----- VARIAVEIS DE APOIO - LEITURAS -----".
019600 01  WS-METER-NO-CAMPOS.
019700     05  WS-METER-NMI-BASE       PIC X(10).
019800     05  WS-METER-SUFIXO         PIC X(01).
019900 01  WS-METER-NO-COMPLETO REDEFINES WS-METER-NO-CAMPOS
020000                                 PIC X(11).
020100 01  WS-TAM-METER-NO             PIC 9(02)   COMP    VALUE ZEROS.
020200 01  WS-LEIT-DE-VALOR            PIC X(20)           VALUE SPACES.
020300 01  WS-LEIT-PARA-VALOR          PIC X(20)           VALUE SPACES.
020400*-----------------------------------------------------------------
020500 01  FILLER                      PIC X(050)          VALUE
020600         "----- CONVERSAO TEXTO / NUMERO -----".
020700 01  WS-VALOR-TEXTO               PIC X(18).
020800 01  WS-VALOR-SEM-SINAL           PIC X(17).
020900 01  WS-VALOR-SINAL               PIC X(01).
021000 01  WS-VALOR-PARTE-INT-BRUTA     PIC X(09).
021100 01  WS-VALOR-PARTE-DEC-BRUTA     PIC X(02).
021200 01  WS-CONT-DIGITOS-INT          PIC 9(02)   COMP.
021300 01  WS-CONT-DIGITOS-DEC          PIC 9(02)   COMP.
021400 01  WS-VALOR-COMPOSTO.
021500     05  WS-VALOR-INT             PIC 9(09).
021600     05  WS-VALOR-DEC             PIC 9(02).
021700 01  WS-VALOR-NUMERICO REDEFINES WS-VALOR-COMPOSTO
021800                                  PIC 9(09)V9(02).
021900 01  WS-VALOR-FINAL                PIC S9(09)V9(02).
022000 01  WS-VALOR-PRESENTE             PIC X(01)   VALUE "N".
022100     88  WS-VALOR-INFORMADO                VALUE "S".
022200     88  WS-VALOR-AUSENTE                  VALUE "N".
022300 01  WS-VALOR-EDITADO              PIC -(9)9.99.
022400 01  WS-VALOR-TEXTO-SAIDA          PIC X(18).
022500 01  WS-CONT-ESPACOS-VALOR         PIC 9(02)   COMP.
022600*-----------------------------------------------------------------
022700 01  FILLER                      PIC X(050)          VALUE
022800         "----- MONTAGEM DA LINHA DE SAIDA -----".
022900 01  WS-PONTEIRO-SAIDA            PIC 9(03)   COMP    VALUE 1.
023000 01  WS-CONT-TAM-COLUNA           PIC 9(02)   COMP.
023100*-----------------------------------------------------------------
023200 01  FILLER                      PIC X(050)          VALUE
023300         "----- MENSAGEM FINAL -----".
023400 01  WRK-QTDE-EDITADA             PIC ZZZZZZ9.
023500 01  WRK-CONT-ESPACOS             PIC 9(02)   COMP.
023600*-----------------------------------------------------------------
023700 01  FILLER                      PIC X(050)          VALUE
023800         "***** FIM DA WORKING *****".
023900
024000*=================================================================
024100 PROCEDURE                               DIVISION.
024200*=================================================================
024300 0000-PRINCIPAL.
024400
024500         PERFORM 0100-INICIAR.
024600         PERFORM 0150-CARGA-FATURAMENTO.
024700         PERFORM 0200-CABECALHO-LEITURAS.
024800         PERFORM 0250-PROCESSAR-LEITURAS
024900             UNTIL FS-LEIT-ENT NOT EQUAL "00".
025000         PERFORM 0300-FINALIZAR.
025100         STOP RUN.
025200
025300 0000-PRINCIPAL-FIM.EXIT.
025400*-----------------------------------------------------------------
025500 0100-INICIAR                            SECTION.
025600*-----------------------------------------------------------------
025700
025800         OPEN INPUT  FAT
025900              INPUT  LEIT-ENTRADA
026000              OUTPUT LEIT-SAIDA.
026100         PERFORM 0105-TESTAR-STATUS-ABERTURA.
026200
026300 0100-INICIAR-FIM.EXIT.
026400*-----------------------------------------------------------------
026500 0105-TESTAR-STATUS-ABERTURA             SECTION.
026600*-----------------------------------------------------------------
026700
026800         IF FS-FAT                       NOT EQUAL "00"
026900             MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
027000             MOVE FS-FAT                 TO WRK-STATUS-ERRO
027100             MOVE "FAT"                  TO WRK-ARQUIVO-ERRO
027200             MOVE "0105-TESTAR-STATUS"   TO WRK-AREA-ERRO
027300             PERFORM 9999-TRATA-ERRO
027400         END-IF.
027500         IF FS-LEIT-ENT                  NOT EQUAL "00"
027600             MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
027700             MOVE FS-LEIT-ENT            TO WRK-STATUS-ERRO
027800             MOVE "LEIT-ENTRADA"         TO WRK-ARQUIVO-ERRO
027900             MOVE "0105-TESTAR-STATUS"   TO WRK-AREA-ERRO
028000             PERFORM 9999-TRATA-ERRO
028100         END-IF.
028200         IF FS-LEIT-SAI                  NOT EQUAL "00"
028300             MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
028400             MOVE FS-LEIT-SAI            TO WRK-STATUS-ERRO
028500             MOVE "LEIT-SAIDA"           TO WRK-ARQUIVO-ERRO
028600             MOVE "0105-TESTAR-STATUS"   TO WRK-AREA-ERRO
028700             PERFORM 9999-TRATA-ERRO
028800         END-IF.
028900
029000 0105-TESTAR-STATUS-ABERTURA-FIM.EXIT.
029100*-----------------------------------------------------------------
029200*    CARGA DO EXTRATO DE FATURAMENTO EM TABELA DE MEMORIA
029300*-----------------------------------------------------------------
029400 0150-CARGA-FATURAMENTO                  SECTION.
029500*-----------------------------------------------------------------
029600
029700         PERFORM 0151-PULAR-CABECALHOS-FAT.
029800         PERFORM 0152-LER-FAT.
029900         PERFORM 0155-TRATAR-REGISTRO-FAT
030000             UNTIL FS-FAT NOT EQUAL "00".
030100
030200 0150-CARGA-FATURAMENTO-FIM.EXIT.
030300*-----------------------------------------------------------------
030400*    A 1A LINHA DO ARQUIVO E TITULO DECORATIVO E A 2A E O
030500*    CABECALHO REAL DAS COLUNAS - AMBAS SAO DESCARTADAS.
030600*-----------------------------------------------------------------
030700 0151-PULAR-CABECALHOS-FAT               SECTION.
030800*-----------------------------------------------------------------
030900
031000         READ FAT.
031100         IF FS-FAT                       EQUAL "00"
031200             READ FAT
031300         END-IF.
031400
031500 0151-PULAR-CABECALHOS-FAT-FIM.EXIT.
031600*-----------------------------------------------------------------
031700 0152-LER-FAT                            SECTION.
031800*-----------------------------------------------------------------
031900
032000         READ FAT.
032100
032200 0152-LER-FAT-FIM.EXIT.
032300*-----------------------------------------------------------------
032400 0155-TRATAR-REGISTRO-FAT                SECTION.
032500*-----------------------------------------------------------------
032600
032700         ADD 1 TO ACU-LIDOS-FAT.
032800         MOVE SPACES TO WS-FAT-TOKENS.
032900         UNSTRING REG-FAT-LINHA DELIMITED BY ","
033000             INTO WS-TOK-FAT-NMI
033100                  WS-TOK-FAT-PICO-ABRE
033200                  WS-TOK-FAT-PICO-FECHA
033300                  WS-TOK-FAT-DISP
033400         END-UNSTRING.
033500         PERFORM 0156-NORMALIZAR-NMI.
033600         IF WS-NMI-BASE10                EQUAL SPACES
033700             CONTINUE
033800         ELSE
033900             PERFORM 0160-LOCALIZAR-OU-INCLUIR-FAT
034000         END-IF.
034100         PERFORM 0152-LER-FAT.
034200
034300 0155-TRATAR-REGISTRO-FAT-FIM.EXIT.
034400*-----------------------------------------------------------------
034500*    NMI E COMPARADO COMO TEXTO; UM ".0" NO FINAL DO NMI
034600*    (ARTEFATO DE FORMATACAO NUMERICA DA PLANILHA DE ORIGEM) NAO
034700*    FAZ PARTE DA CHAVE - SO OS 10 PRIMEIROS CARACTERES VALEM.
034800*-----------------------------------------------------------------
034900 0156-NORMALIZAR-NMI                     SECTION.
035000*-----------------------------------------------------------------
035100
035200         MOVE SPACES TO WS-NMI-CAMPOS.
035300         MOVE WS-TOK-FAT-NMI TO WS-NMI-COMPLETA.
035400
035500 0156-NORMALIZAR-NMI-FIM.EXIT.
035600*-----------------------------------------------------------------
035700*    BUSCA SEQUENCIAL NA TABELA; SE O NMI JA EXISTE, A
035800*    OCORRENCIA E SUBSTITUIDA (VALE O ULTIMO); SENAO, E
035900*    INCLUIDA UMA NOVA OCORRENCIA NO FIM DA TABELA.
036000*-----------------------------------------------------------------
036100 0160-LOCALIZAR-OU-INCLUIR-FAT           SECTION.
036200*-----------------------------------------------------------------
036300
036400         SET WS-FAT-NAO-FOI-ACHADO TO TRUE.
036500         MOVE ZEROS TO WS-IDX-BUSCA.
036600         IF WS-FAT-QTDE-OCOR              GREATER ZERO
036700             SET IDX-FAT TO 1
036800             SEARCH WS-FAT-OCORRENCIA
036900                 VARYING IDX-FAT
037000                 AT END
037100                     CONTINUE
037200                 WHEN WS-FAT-NMI-CHAVE (IDX-FAT)
037300                         EQUAL WS-NMI-BASE10
037400                     SET WS-FAT-FOI-ACHADO TO TRUE
037500                     SET WS-IDX-BUSCA TO IDX-FAT
037600             END-SEARCH
037700         END-IF.
037800         IF WS-FAT-NAO-FOI-ACHADO
037900             ADD 1 TO WS-FAT-QTDE-OCOR
038000             MOVE WS-FAT-QTDE-OCOR TO WS-IDX-BUSCA
038100             SET IDX-FAT TO WS-IDX-BUSCA
038200         ELSE
038300             SET IDX-FAT TO WS-IDX-BUSCA
038400         END-IF.
038500         MOVE WS-NMI-BASE10        TO WS-FAT-NMI-CHAVE (IDX-FAT).
038600         SET WS-FAT-OCUPADO (IDX-FAT) TO TRUE.
038700         MOVE WS-TOK-FAT-PICO-ABRE TO WS-VALOR-TEXTO.
038800         PERFORM 0157-CONVERTER-VALOR.
038900         MOVE WS-VALOR-FINAL       TO WS-FAT-PICO-ABRE (IDX-FAT).
039000         IF WS-VALOR-INFORMADO
039100             SET WS-FAT-PICO-ABRE-TEM (IDX-FAT)     TO TRUE
039200         ELSE
039300             SET WS-FAT-PICO-ABRE-NAO-TEM (IDX-FAT) TO TRUE
039400         END-IF.
039500         MOVE WS-TOK-FAT-PICO-FECHA TO WS-VALOR-TEXTO.
039600         PERFORM 0157-CONVERTER-VALOR.
039700         MOVE WS-VALOR-FINAL       TO WS-FAT-PICO-FECHA (IDX-FAT).
039800         IF WS-VALOR-INFORMADO
039900             SET WS-FAT-PICO-FECHA-TEM (IDX-FAT)     TO TRUE
040000         ELSE
040100             SET WS-FAT-PICO-FECHA-NAO-TEM (IDX-FAT) TO TRUE
040200         END-IF.
040300         MOVE WS-TOK-FAT-DISP      TO WS-VALOR-TEXTO.
040400         PERFORM 0157-CONVERTER-VALOR.
040500         MOVE WS-VALOR-FINAL       TO WS-FAT-DISP-QTDE (IDX-FAT).
040600         IF WS-VALOR-INFORMADO
040700             SET WS-FAT-DISP-TEM (IDX-FAT)     TO TRUE
040800         ELSE
040900             SET WS-FAT-DISP-NAO-TEM (IDX-FAT) TO TRUE
041000         END-IF.
041100
041200 0160-LOCALIZAR-OU-INCLUIR-FAT-FIM.EXIT.
041300*-----------------------------------------------------------------
041400*    CONVERTE UM TOKEN TEXTO (COM PONTO DECIMAL E SINAL
041500*    OPCIONAL) EM WS-VALOR-FINAL; LIGA WS-VALOR-PRESENTE
041600*    QUANDO O TOKEN NAO ESTAVA EM BRANCO.
041700*-----------------------------------------------------------------
041800 0157-CONVERTER-VALOR                    SECTION.
041900*-----------------------------------------------------------------
042000
042100         MOVE ZEROS TO WS-VALOR-FINAL.
042200         SET WS-VALOR-AUSENTE TO TRUE.
042300         IF WS-VALOR-TEXTO                NOT EQUAL SPACES
042400             SET WS-VALOR-INFORMADO TO TRUE
042500             MOVE SPACE  TO WS-VALOR-SINAL
042600             MOVE SPACES TO WS-VALOR-SEM-SINAL
042700             IF WS-VALOR-TEXTO (1:1)      EQUAL "-"
042800                 MOVE "-" TO WS-VALOR-SINAL
042900                 MOVE WS-VALOR-TEXTO (2:17) TO WS-VALOR-SEM-SINAL
043000             ELSE
043100                 MOVE WS-VALOR-TEXTO TO WS-VALOR-SEM-SINAL
043200             END-IF
043300             MOVE SPACES TO WS-VALOR-PARTE-INT-BRUTA
043400                             WS-VALOR-PARTE-DEC-BRUTA
043500             UNSTRING WS-VALOR-SEM-SINAL DELIMITED BY "."
043600                 INTO WS-VALOR-PARTE-INT-BRUTA
043700                      WS-VALOR-PARTE-DEC-BRUTA
043800             END-UNSTRING
043900             MOVE ZEROS TO WS-VALOR-COMPOSTO
044000             INSPECT WS-VALOR-PARTE-INT-BRUTA TALLYING
044100                 WS-CONT-DIGITOS-INT FOR CHARACTERS
044200                 BEFORE INITIAL SPACE
044300             INSPECT WS-VALOR-PARTE-DEC-BRUTA TALLYING
044400                 WS-CONT-DIGITOS-DEC FOR CHARACTERS
044500                 BEFORE INITIAL SPACE
044600             IF WS-CONT-DIGITOS-INT       GREATER ZERO
044700                 MOVE WS-VALOR-PARTE-INT-BRUTA
044800                         (1:WS-CONT-DIGITOS-INT)
044900                     TO WS-VALOR-INT
045000                         (10 - WS-CONT-DIGITOS-INT:
045100                              WS-CONT-DIGITOS-INT)
045200             END-IF
045300             IF WS-CONT-DIGITOS-DEC       GREATER ZERO
045400                 MOVE WS-VALOR-PARTE-DEC-BRUTA
045500                         (1:WS-CONT-DIGITOS-DEC)
045600                     TO WS-VALOR-DEC
045700                         (3 - WS-CONT-DIGITOS-DEC:
045800                              WS-CONT-DIGITOS-DEC)
045900             END-IF
046000             IF WS-VALOR-SINAL            EQUAL "-"
046100                 COMPUTE WS-VALOR-FINAL = WS-VALOR-NUMERICO * -1
046200             ELSE
046300                 MOVE WS-VALOR-NUMERICO TO WS-VALOR-FINAL
046400             END-IF
046500         END-IF.
046600
046700 0157-CONVERTER-VALOR-FIM.EXIT.
046800*-----------------------------------------------------------------
046900*    FAZ O CAMINHO INVERSO DE 0157: TRANSFORMA WS-VALOR-FINAL
047000*    EM TEXTO SEM ESPACOS A ESQUERDA, PARA GRAVACAO NA
047100*    PLANILHA DE SAIDA.
047200*-----------------------------------------------------------------
047300 0158-FORMATAR-VALOR                     SECTION.
047400*-----------------------------------------------------------------
047500
047600         MOVE WS-VALOR-FINAL TO WS-VALOR-EDITADO.
047700         MOVE ZEROS TO WS-CONT-ESPACOS-VALOR.
047800         INSPECT WS-VALOR-EDITADO TALLYING WS-CONT-ESPACOS-VALOR
047900             FOR LEADING SPACES.
048000         MOVE SPACES TO WS-VALOR-TEXTO-SAIDA.
048100         MOVE WS-VALOR-EDITADO (WS-CONT-ESPACOS-VALOR + 1:)
048200             TO WS-VALOR-TEXTO-SAIDA.
048300
048400 0158-FORMATAR-VALOR-FIM.EXIT.
048500*-----------------------------------------------------------------
048600*    LE O CABECALHO DA PLANILHA DE LEITURAS E LOCALIZA AS
048700*    COLUNAS "Reading From" / "Reading To"; SE ALGUMA NAO
048800*    EXISTIR, FICA COM POSICAO ZERO E SERA CRIADA NO FINAL
048900*    DE CADA LINHA GRAVADA NA SAIDA.
049000*-----------------------------------------------------------------
049100 0200-CABECALHO-LEITURAS                 SECTION.
049200*-----------------------------------------------------------------
049300
049400         READ LEIT-ENTRADA.
049500         IF FS-LEIT-ENT                   EQUAL "00"
049600             ADD 1 TO ACU-LIDOS-LEIT
049700             MOVE ZEROS TO WS-POS-COL-MEDIDOR
049800                           WS-POS-COL-LEITURA-DE
049900                           WS-POS-COL-LEITURA-PARA
050000             PERFORM 0201-QUEBRAR-CABECALHO
050100             PERFORM 0202-LOCALIZAR-COLUNAS-PADRAO
050200             PERFORM 0210-MONTAR-CABECALHO-SAIDA
050300             PERFORM 0255-LER-LEITURA
050400         ELSE
050500             DISPLAY WRK-MSG-VAZIO
050600         END-IF.
050700
050800 0200-CABECALHO-LEITURAS-FIM.EXIT.
050900*-----------------------------------------------------------------
051000 0201-QUEBRAR-CABECALHO                  SECTION.
051100*-----------------------------------------------------------------
051200
051300         MOVE ZEROS TO WS-QTDE-COLUNAS-CAB.
051400         MOVE SPACES TO WS-NOME-COLUNA (1)  WS-NOME-COLUNA (2)
051500                        WS-NOME-COLUNA (3)  WS-NOME-COLUNA (4)
051600                        WS-NOME-COLUNA (5)  WS-NOME-COLUNA (6)
051700                        WS-NOME-COLUNA (7)  WS-NOME-COLUNA (8)
051800                        WS-NOME-COLUNA (9)  WS-NOME-COLUNA (10)
051900                        WS-NOME-COLUNA (11) WS-NOME-COLUNA (12)
052000                        WS-NOME-COLUNA (13) WS-NOME-COLUNA (14)
052100                        WS-NOME-COLUNA (15).
052200         UNSTRING REG-LEIT-ENT-LINHA DELIMITED BY ","
052300             INTO WS-NOME-COLUNA (1)  WS-NOME-COLUNA (2)
052400                  WS-NOME-COLUNA (3)  WS-NOME-COLUNA (4)
052500                  WS-NOME-COLUNA (5)  WS-NOME-COLUNA (6)
052600                  WS-NOME-COLUNA (7)  WS-NOME-COLUNA (8)
052700                  WS-NOME-COLUNA (9)  WS-NOME-COLUNA (10)
052800                  WS-NOME-COLUNA (11) WS-NOME-COLUNA (12)
052900                  WS-NOME-COLUNA (13) WS-NOME-COLUNA (14)
053000                  WS-NOME-COLUNA (15)
053100             TALLYING IN WS-QTDE-COLUNAS-CAB
053200         END-UNSTRING.
053300
053400 0201-QUEBRAR-CABECALHO-FIM.EXIT.
053500*-----------------------------------------------------------------
053600 0202-LOCALIZAR-COLUNAS-PADRAO           SECTION.
053700*-----------------------------------------------------------------
053800
053900         SET IDX-COLUNA TO 1.
054000         SEARCH WS-NOME-COLUNA
054100             VARYING IDX-COLUNA
054200             AT END
054300                 CONTINUE
054400             WHEN WS-NOME-COLUNA (IDX-COLUNA)
054500                     EQUAL WS-NOME-PADRAO-MEDIDOR
054600                 SET WS-POS-COL-MEDIDOR TO IDX-COLUNA
054700         END-SEARCH.
054800         SET IDX-COLUNA TO 1.
054900         SEARCH WS-NOME-COLUNA
055000             VARYING IDX-COLUNA
055100             AT END
055200                 CONTINUE
055300             WHEN WS-NOME-COLUNA (IDX-COLUNA)
055400                     EQUAL WS-NOME-PADRAO-LEITURA-DE
055500                 SET WS-POS-COL-LEITURA-DE TO IDX-COLUNA
055600         END-SEARCH.
055700         SET IDX-COLUNA TO 1.
055800         SEARCH WS-NOME-COLUNA
055900             VARYING IDX-COLUNA
056000             AT END
056100                 CONTINUE
056200             WHEN WS-NOME-COLUNA (IDX-COLUNA)
056300                     EQUAL WS-NOME-PADRAO-LEITURA-PARA
056400                 SET WS-POS-COL-LEITURA-PARA TO IDX-COLUNA
056500         END-SEARCH.
056600
056700 0202-LOCALIZAR-COLUNAS-PADRAO-FIM.EXIT.
056800*-----------------------------------------------------------------
056900*    REGRAVA O CABECALHO NA SAIDA, ACRESCENTANDO "Reading
057000*    From" / "Reading To" NO FINAL QUANDO NAO EXISTIAM NA
057100*    ENTRADA.
057200*-----------------------------------------------------------------
057300 0210-MONTAR-CABECALHO-SAIDA             SECTION.
057400*-----------------------------------------------------------------
057500
057600         MOVE SPACES TO REG-LEIT-SAI-LINHA.
057700         MOVE 1 TO WS-PONTEIRO-SAIDA.
057800         PERFORM 0211-ANEXAR-NOME-COLUNA
057900             VARYING IDX-COLUNA FROM 1 BY 1
058000             UNTIL IDX-COLUNA GREATER WS-QTDE-COLUNAS-CAB.
058100         IF WS-POS-COL-LEITURA-DE         EQUAL ZERO
058200             PERFORM 0212-ANEXAR-VIRGULA
058300             STRING WS-NOME-PADRAO-LEITURA-DE DELIMITED BY SIZE
058400                 INTO REG-LEIT-SAI-LINHA
058500                 WITH POINTER WS-PONTEIRO-SAIDA
058600             END-STRING
058700         END-IF.
058800         IF WS-POS-COL-LEITURA-PARA       EQUAL ZERO
058900             PERFORM 0212-ANEXAR-VIRGULA
059000             STRING WS-NOME-PADRAO-LEITURA-PARA DELIMITED BY SIZE
059100                 INTO REG-LEIT-SAI-LINHA
059200                 WITH POINTER WS-PONTEIRO-SAIDA
059300             END-STRING
059400         END-IF.
059500         WRITE REG-LEIT-SAI-LINHA.
059600         IF FS-LEIT-SAI                   NOT EQUAL "00"
059700             MOVE WRK-MSG-ERRO-GRAVACAO   TO WRK-DESCRICAO-ERRO
059800             MOVE FS-LEIT-SAI             TO WRK-STATUS-ERRO
059900             MOVE "LEIT-SAIDA"            TO WRK-ARQUIVO-ERRO
060000             MOVE "0210-MONTAR-CABECALHO" TO WRK-AREA-ERRO
060100             PERFORM 9999-TRATA-ERRO
060200         END-IF.
060300
060400 0210-MONTAR-CABECALHO-SAIDA-FIM.EXIT.
060500*-----------------------------------------------------------------
060600 0211-ANEXAR-NOME-COLUNA                 SECTION.
060700*-----------------------------------------------------------------
060800
060900         IF IDX-COLUNA                    GREATER 1
061000             PERFORM 0212-ANEXAR-VIRGULA
061100         END-IF.
061200         MOVE ZEROS TO WS-CONT-TAM-COLUNA.
061300         INSPECT WS-NOME-COLUNA (IDX-COLUNA) TALLYING
061400             WS-CONT-TAM-COLUNA FOR CHARACTERS
061500             BEFORE INITIAL SPACE.
061600         IF WS-CONT-TAM-COLUNA             GREATER ZERO
061700             STRING WS-NOME-COLUNA (IDX-COLUNA)
061800                         (1:WS-CONT-TAM-COLUNA)
061900                     DELIMITED BY SIZE
062000                 INTO REG-LEIT-SAI-LINHA
062100                 WITH POINTER WS-PONTEIRO-SAIDA
062200             END-STRING
062300         END-IF.
062400
062500 0211-ANEXAR-NOME-COLUNA-FIM.EXIT.
062600*-----------------------------------------------------------------
062700 0212-ANEXAR-VIRGULA                     SECTION.
062800*-----------------------------------------------------------------
062900
063000         STRING "," DELIMITED BY SIZE
063100             INTO REG-LEIT-SAI-LINHA
063200             WITH POINTER WS-PONTEIRO-SAIDA
063300         END-STRING.
063400
063500 0212-ANEXAR-VIRGULA-FIM.EXIT.
063600*-----------------------------------------------------------------
063700*    LACO PRINCIPAL DE LEITURA: LE, CASA COM O FATURAMENTO,
063800*    APLICA AS REGRAS DE NEGOCIO E GRAVA A LINHA NA SAIDA -
063900*    CASADA OU NAO, NA ORDEM ORIGINAL DO ARQUIVO.
064000*-----------------------------------------------------------------
064100 0250-PROCESSAR-LEITURAS                 SECTION.
064200*-----------------------------------------------------------------
064300
064400         ADD 1 TO ACU-LIDOS-LEIT.
064500         PERFORM 0260-QUEBRAR-LEITURA.
064600         PERFORM 0270-LOCALIZAR-MEDIDOR.
064700         IF WS-TAM-METER-NO                LESS 2
064800             CONTINUE
064900         ELSE
065000             PERFORM 0280-CASAR-FATURAMENTO
065100         END-IF.
065200         PERFORM 0295-MONTAR-SAIDA.
065300         PERFORM 0255-LER-LEITURA.
065400
065500 0250-PROCESSAR-LEITURAS-FIM.EXIT.
065600*-----------------------------------------------------------------
065700 0255-LER-LEITURA                        SECTION.
065800*-----------------------------------------------------------------
065900
066000         READ LEIT-ENTRADA.
066100
066200 0255-LER-LEITURA-FIM.EXIT.
066300*-----------------------------------------------------------------
066400*    QUEBRA A LINHA CORRENTE EM COLUNAS E OBTEM OS VALORES
066500*    ATUAIS DE "Reading From" / "Reading To" (EM BRANCO
066600*    QUANDO A COLUNA AINDA NAO EXISTIR NA ENTRADA).
066700*-----------------------------------------------------------------
066800 0260-QUEBRAR-LEITURA                    SECTION.
066900*-----------------------------------------------------------------
067000
067100         MOVE ZEROS TO WS-QTDE-COLUNAS-LINHA.
067200         MOVE SPACES TO WS-VALOR-COLUNA (1)  WS-VALOR-COLUNA (2)
067300                        WS-VALOR-COLUNA (3)  WS-VALOR-COLUNA (4)
067400                        WS-VALOR-COLUNA (5)  WS-VALOR-COLUNA (6)
067500                        WS-VALOR-COLUNA (7)  WS-VALOR-COLUNA (8)
067600                        WS-VALOR-COLUNA (9)  WS-VALOR-COLUNA (10)
067700                        WS-VALOR-COLUNA (11) WS-VALOR-COLUNA (12)
067800                        WS-VALOR-COLUNA (13) WS-VALOR-COLUNA (14)
067900                        WS-VALOR-COLUNA (15).
068000         UNSTRING REG-LEIT-ENT-LINHA DELIMITED BY ","
068100             INTO WS-VALOR-COLUNA (1)  WS-VALOR-COLUNA (2)
068200                  WS-VALOR-COLUNA (3)  WS-VALOR-COLUNA (4)
068300                  WS-VALOR-COLUNA (5)  WS-VALOR-COLUNA (6)
068400                  WS-VALOR-COLUNA (7)  WS-VALOR-COLUNA (8)
068500                  WS-VALOR-COLUNA (9)  WS-VALOR-COLUNA (10)
068600                  WS-VALOR-COLUNA (11) WS-VALOR-COLUNA (12)
068700                  WS-VALOR-COLUNA (13) WS-VALOR-COLUNA (14)
068800                  WS-VALOR-COLUNA (15)
068900             TALLYING IN WS-QTDE-COLUNAS-LINHA
069000         END-UNSTRING.
069100         IF WS-POS-COL-LEITURA-DE          GREATER ZERO
069200             MOVE WS-VALOR-COLUNA (WS-POS-COL-LEITURA-DE)
069300                 TO WS-LEIT-DE-VALOR
069400         ELSE
069500             MOVE SPACES TO WS-LEIT-DE-VALOR
069600         END-IF.
069700         IF WS-POS-COL-LEITURA-PARA        GREATER ZERO
069800             MOVE WS-VALOR-COLUNA (WS-POS-COL-LEITURA-PARA)
069900                 TO WS-LEIT-PARA-VALOR
070000         ELSE
070100             MOVE SPACES TO WS-LEIT-PARA-VALOR
070200         END-IF.
070300
070400 0260-QUEBRAR-LEITURA-FIM.EXIT.
070500*-----------------------------------------------------------------
070600*    NUM-MEDIDOR = NMI-BASE (TUDO MENOS O ULTIMO CARACTERE)
070700*    + SUFIXO (ULTIMO CARACTERE).  MENOS DE 2 CARACTERES E
070800*    INVALIDO - NAO HA CASAMENTO NEM CONTAGEM.
070900*-----------------------------------------------------------------
071000 0270-LOCALIZAR-MEDIDOR                  SECTION.
071100*-----------------------------------------------------------------
071200
071300         MOVE ZEROS TO WS-TAM-METER-NO.
071400         IF WS-POS-COL-MEDIDOR             GREATER ZERO
071500             INSPECT WS-VALOR-COLUNA (WS-POS-COL-MEDIDOR) TALLYING
071600                 WS-TAM-METER-NO FOR CHARACTERS
071700                 BEFORE INITIAL SPACE
071800         END-IF.
071900         MOVE SPACES TO WS-METER-NO-CAMPOS.
072000         IF WS-TAM-METER-NO                GREATER 1
072100             MOVE WS-VALOR-COLUNA (WS-POS-COL-MEDIDOR)
072200                     (WS-TAM-METER-NO:1)
072300                 TO WS-METER-SUFIXO
072400             MOVE WS-VALOR-COLUNA (WS-POS-COL-MEDIDOR)
072500                     (1:WS-TAM-METER-NO - 1)
072600                 TO WS-METER-NMI-BASE
072700         END-IF.
072800
072900 0270-LOCALIZAR-MEDIDOR-FIM.EXIT.
073000*-----------------------------------------------------------------
073100*    PROCURA O NMI-BASE NA TABELA DE FATURAMENTO.  SE NAO
073200*    ACHAR, NADA MUDA.  SE ACHAR, CONTA O CASAMENTO E APLICA
073300*    A REGRA DO SUFIXO (PICO, DISPONIBILIDADE OU NENHUMA).
073400*-----------------------------------------------------------------
073500 0280-CASAR-FATURAMENTO                  SECTION.
073600*-----------------------------------------------------------------
073700
073800         SET WS-FAT-NAO-FOI-ACHADO TO TRUE.
073900         IF WS-FAT-QTDE-OCOR                GREATER ZERO
074000             SET IDX-FAT TO 1
074100             SEARCH WS-FAT-OCORRENCIA
074200                 VARYING IDX-FAT
074300                 AT END
074400                     CONTINUE
074500                 WHEN WS-FAT-NMI-CHAVE (IDX-FAT)
074600                         EQUAL WS-METER-NMI-BASE
074700                     SET WS-FAT-FOI-ACHADO TO TRUE
074800                     SET WS-IDX-BUSCA TO IDX-FAT
074900             END-SEARCH
075000         END-IF.
075100         IF WS-FAT-FOI-ACHADO
075200             ADD 1 TO ACU-CASADOS
075300             SET IDX-FAT TO WS-IDX-BUSCA
075400             IF WS-METER-SUFIXO             EQUAL "P"
075500                 PERFORM 0285-APLICAR-REGRA-PICO
075600             ELSE
075700                 IF WS-METER-SUFIXO         EQUAL "A"
075800                     PERFORM 0290-APLICAR-REGRA-DISPONIBILIDADE
075900                 END-IF
076000             END-IF
076100         END-IF.
076200
076300 0280-CASAR-FATURAMENTO-FIM.EXIT.
076400*-----------------------------------------------------------------
076500*    SUFIXO "P" (REGISTRO PICO): LEITURA-DE = ABERTURA DO
076600*    PICO E LEITURA-PARA = FECHAMENTO DO PICO, SO QUANDO
076700*    PRESENTES NO FATURAMENTO.
076800*-----------------------------------------------------------------
076900 0285-APLICAR-REGRA-PICO                 SECTION.
077000*-----------------------------------------------------------------
077100
077200         IF WS-FAT-PICO-ABRE-TEM (IDX-FAT)
077300             MOVE WS-FAT-PICO-ABRE (IDX-FAT) TO WS-VALOR-FINAL
077400             PERFORM 0158-FORMATAR-VALOR
077500             MOVE WS-VALOR-TEXTO-SAIDA TO WS-LEIT-DE-VALOR
077600         END-IF.
077700         IF WS-FAT-PICO-FECHA-TEM (IDX-FAT)
077800             MOVE WS-FAT-PICO-FECHA (IDX-FAT) TO WS-VALOR-FINAL
077900             PERFORM 0158-FORMATAR-VALOR
078000             MOVE WS-VALOR-TEXTO-SAIDA TO WS-LEIT-PARA-VALOR
078100         END-IF.
078200
078300 0285-APLICAR-REGRA-PICO-FIM.EXIT.
078400*-----------------------------------------------------------------
078500*    SUFIXO "A" (REGISTRO DISPONIBILIDADE): LEITURA-DE = 0
078600*    E LEITURA-PARA = QUANTIDADE DE DISPONIBILIDADE, SO
078700*    QUANDO A QUANTIDADE ESTA PRESENTE NO FATURAMENTO.
078800*-----------------------------------------------------------------
078900 0290-APLICAR-REGRA-DISPONIBILIDADE      SECTION.
079000*-----------------------------------------------------------------
079100
079200         IF WS-FAT-DISP-TEM (IDX-FAT)
079300             MOVE ZEROS TO WS-VALOR-FINAL
079400             PERFORM 0158-FORMATAR-VALOR
079500             MOVE WS-VALOR-TEXTO-SAIDA TO WS-LEIT-DE-VALOR
079600             MOVE WS-FAT-DISP-QTDE (IDX-FAT) TO WS-VALOR-FINAL
079700             PERFORM 0158-FORMATAR-VALOR
079800             MOVE WS-VALOR-TEXTO-SAIDA TO WS-LEIT-PARA-VALOR
079900         END-IF.
080000
080100 0290-APLICAR-REGRA-DISPONIBILIDADE-FIM.EXIT.
080200*-----------------------------------------------------------------
080300*    REGRAVA A LINHA CORRENTE NA SAIDA, COM "Reading From" /
080400*    "Reading To" NO LUGAR (OU ACRESCENTADOS NO FINAL), E AS
080500*    DEMAIS COLUNAS REPASSADAS SEM ALTERACAO.
080600*-----------------------------------------------------------------
080700 0295-MONTAR-SAIDA                       SECTION.
080800*-----------------------------------------------------------------
080900
081000         IF WS-POS-COL-LEITURA-DE          GREATER ZERO
081100             MOVE WS-LEIT-DE-VALOR
081200                 TO WS-VALOR-COLUNA (WS-POS-COL-LEITURA-DE)
081300         END-IF.
081400         IF WS-POS-COL-LEITURA-PARA        GREATER ZERO
081500             MOVE WS-LEIT-PARA-VALOR
081600                 TO WS-VALOR-COLUNA (WS-POS-COL-LEITURA-PARA)
081700         END-IF.
081800         MOVE SPACES TO REG-LEIT-SAI-LINHA.
081900         MOVE 1 TO WS-PONTEIRO-SAIDA.
082000         PERFORM 0296-ANEXAR-VALOR-COLUNA
082100             VARYING IDX-VALOR FROM 1 BY 1
082200             UNTIL IDX-VALOR GREATER WS-QTDE-COLUNAS-LINHA.
082300         IF WS-POS-COL-LEITURA-DE          EQUAL ZERO
082400             PERFORM 0212-ANEXAR-VIRGULA
082500             MOVE ZEROS TO WS-CONT-TAM-COLUNA
082600             INSPECT WS-LEIT-DE-VALOR TALLYING
082700                 WS-CONT-TAM-COLUNA FOR CHARACTERS
082800                 BEFORE INITIAL SPACE
082900             IF WS-CONT-TAM-COLUNA          GREATER ZERO
083000                 STRING WS-LEIT-DE-VALOR (1:WS-CONT-TAM-COLUNA)
083100                             DELIMITED BY SIZE
083200                     INTO REG-LEIT-SAI-LINHA
083300                     WITH POINTER WS-PONTEIRO-SAIDA
083400                 END-STRING
083500             END-IF
083600         END-IF.
083700         IF WS-POS-COL-LEITURA-PARA        EQUAL ZERO
083800             PERFORM 0212-ANEXAR-VIRGULA
083900             MOVE ZEROS TO WS-CONT-TAM-COLUNA
084000             INSPECT WS-LEIT-PARA-VALOR TALLYING
084100                 WS-CONT-TAM-COLUNA FOR CHARACTERS
084200                 BEFORE INITIAL SPACE
084300             IF WS-CONT-TAM-COLUNA          GREATER ZERO
084400                 STRING WS-LEIT-PARA-VALOR (1:WS-CONT-TAM-COLUNA)
084500                             DELIMITED BY SIZE
084600                     INTO REG-LEIT-SAI-LINHA
084700                     WITH POINTER WS-PONTEIRO-SAIDA
084800                 END-STRING
084900             END-IF
085000         END-IF.
085100         WRITE REG-LEIT-SAI-LINHA.
085200         IF FS-LEIT-SAI                    NOT EQUAL "00"
085300             MOVE WRK-MSG-ERRO-GRAVACAO    TO WRK-DESCRICAO-ERRO
085400             MOVE FS-LEIT-SAI              TO WRK-STATUS-ERRO
085500             MOVE "LEIT-SAIDA"             TO WRK-ARQUIVO-ERRO
085600             MOVE "0295-MONTAR-SAIDA"      TO WRK-AREA-ERRO
085700             PERFORM 9999-TRATA-ERRO
085800         END-IF.
085900
086000 0295-MONTAR-SAIDA-FIM.EXIT.
086100*-----------------------------------------------------------------
086200 0296-ANEXAR-VALOR-COLUNA                SECTION.
086300*-----------------------------------------------------------------
086400
086500         IF IDX-VALOR                      GREATER 1
086600             PERFORM 0212-ANEXAR-VIRGULA
086700         END-IF.
086800         MOVE ZEROS TO WS-CONT-TAM-COLUNA.
086900         INSPECT WS-VALOR-COLUNA (IDX-VALOR) TALLYING
087000             WS-CONT-TAM-COLUNA FOR CHARACTERS
087100             BEFORE INITIAL SPACE.
087200         IF WS-CONT-TAM-COLUNA              GREATER ZERO
087300             STRING WS-VALOR-COLUNA (IDX-VALOR)
087400                         (1:WS-CONT-TAM-COLUNA)
087500                     DELIMITED BY SIZE
087600                 INTO REG-LEIT-SAI-LINHA
087700                 WITH POINTER WS-PONTEIRO-SAIDA
087800             END-STRING
087900         END-IF.
088000
088100 0296-ANEXAR-VALOR-COLUNA-FIM.EXIT.
088200*-----------------------------------------------------------------
088300 0300-FINALIZAR                          SECTION.
088400*-----------------------------------------------------------------
088500
088600         MOVE ZEROS TO WRK-CONT-ESPACOS.
088700         MOVE ACU-CASADOS TO WRK-QTDE-EDITADA.
088800         INSPECT WRK-QTDE-EDITADA TALLYING WRK-CONT-ESPACOS
088900             FOR LEADING SPACES.
089000         MOVE SPACES TO WRK-MSG-SUCESSO-QTDE.
089100         MOVE WRK-QTDE-EDITADA (WRK-CONT-ESPACOS + 1:)
089200             TO WRK-MSG-SUCESSO-QTDE.
089300         DISPLAY WRK-MSG-SUCESSO-TXT1 WRK-MSG-SUCESSO-QTDE
089400                 WRK-MSG-SUCESSO-TXT2.
089500         IF CHAVE-DIAG-LIGADA
089600             DISPLAY "DIAG - REGISTROS LIDOS NO FATURAMENTO:"
089700                     ACU-LIDOS-FAT
089800             DISPLAY "DIAG - OCORRENCIAS NA TABELA FAT.....:"
089900                     WS-FAT-QTDE-OCOR
090000             DISPLAY "DIAG - LINHAS LIDAS NAS LEITURAS.....:"
090100                     ACU-LIDOS-LEIT
090200         END-IF.
090300         CLOSE FAT
090400               LEIT-ENTRADA
090500               LEIT-SAIDA.
090600         IF FS-LEIT-SAI                    NOT EQUAL "00"
090700             MOVE WRK-MSG-ERRO-FECHAR      TO WRK-DESCRICAO-ERRO
090800             MOVE FS-LEIT-SAI              TO WRK-STATUS-ERRO
090900             MOVE "LEIT-SAIDA"             TO WRK-ARQUIVO-ERRO
091000             MOVE "0300-FINALIZAR"         TO WRK-AREA-ERRO
091100             PERFORM 9999-TRATA-ERRO
091200         END-IF.
091300
091400 0300-FINALIZAR-FIM.EXIT.
091500*-----------------------------------------------------------------
091600 9999-TRATA-ERRO                         SECTION.
091700*-----------------------------------------------------------------
091800
091900         DISPLAY "===== ERRO NO PROGRAMA PROGLEIT =====".
092000         DISPLAY "MENSAGEM.....:" WRK-DESCRICAO-ERRO.
092100         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
092200         DISPLAY "ARQUIVO......:" WRK-ARQUIVO-ERRO.
092300         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
092400         CLOSE FAT
092500               LEIT-ENTRADA
092600               LEIT-SAIDA.
092700         GOBACK.
092800
092900 9999-TRATA-ERRO-FIM.EXIT.
093000*-----------------------------------------------------------------
