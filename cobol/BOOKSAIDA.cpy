000100*-----------------------------------------------------------
000200* BOOK  : #BOOKSAIDA
000300* ARQUIVO: LEIT-SAIDA (LEITURAS DE MEDIDOR JA POPULADAS)
000400* LRECL = 250 - MESMO LAYOUT DE #BOOKLEIT, LINHA A LINHA,
000500* NA MESMA ORDEM DO ARQUIVO DE ENTRADA (REG-LEIT-ENT), COM
000600* "Reading From" / "Reading To" JA PREENCHIDOS ONDE HOUVE
000700* CASAMENTO COM O FATURAMENTO.
000800*-----------------------------------------------------------
000900 01  REG-LEIT-SAI.
001000     05  REG-LEIT-SAI-LINHA          PIC X(246).
001100     05  FILLER                      PIC X(004).
