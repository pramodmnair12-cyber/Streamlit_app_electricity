000100*-----------------------------------------------------------
000200* BOOK  : #BOOKMSGLEIT
000300* MENSAGENS DE OPERADOR E AREA DE TRATAMENTO DE ERRO,
000400* NO MESMO PADRAO USADO PELA 9999-TRATA-ERRO DOS DEMAIS
000500* PROGRAMAS DA CONSULTORIA.
000600*-----------------------------------------------------------
000700 01  WRK-DESCRICAO-ERRO              PIC X(030)  VALUE SPACES.
000800 01  WRK-STATUS-ERRO                 PIC X(002)  VALUE SPACES.
000900 01  WRK-AREA-ERRO                   PIC X(020)  VALUE SPACES.
001000 01  WRK-ARQUIVO-ERRO                PIC X(012)  VALUE SPACES.
001100 01  WRK-TEXTOS-ERRO.
001200     05  WRK-MSG-ERRO-ABERTURA       PIC X(030)  VALUE
001300             "ERRO NA ABERTURA DO ARQUIVO".
001400     05  WRK-MSG-VAZIO                PIC X(030) VALUE
001500             "ARQUIVO DE ENTRADA VAZIO".
001600     05  WRK-MSG-ERRO-LEITURA        PIC X(030)  VALUE
001700             "ERRO NA LEITURA DO ARQUIVO".
001800     05  WRK-MSG-ERRO-GRAVACAO       PIC X(030)  VALUE
001900             "ERRO NA GRAVACAO DO ARQUIVO".
002000     05  WRK-MSG-ERRO-FECHAR         PIC X(030)  VALUE
002100             "ERRO NO FECHAMENTO DO ARQUIVO".
002200 01  WRK-MSG-SUCESSO.
002300     05  WRK-MSG-SUCESSO-TXT1        PIC X(017)  VALUE
002400             "Success! Updated ".
002500     05  WRK-MSG-SUCESSO-QTDE        PIC X(007)  VALUE SPACES.
002600     05  WRK-MSG-SUCESSO-TXT2        PIC X(015)  VALUE
002700             " meter entries.".
