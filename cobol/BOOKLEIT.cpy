000100*-----------------------------------------------------------
000200* BOOK  : #BOOKLEIT
000300* ARQUIVO: LEIT-ENTRADA (PLANILHA DE LEITURAS DE MEDIDOR)
000400* LRECL = 250 - LINHA BRUTA DELIMITADA POR VIRGULA
000500* CABECALHO NA 1A LINHA; DADOS A PARTIR DA 2A LINHA.
000600* A COLUNA "Meter No." E FIXA (1A COLUNA); "Reading From"
000700* E "Reading To" PODEM EXISTIR EM QUALQUER POSICAO OU
000800* PODEM NAO EXISTIR (NESTE CASO SAO CRIADAS NA SAIDA).
000900* DEMAIS COLUNAS SAO REPASSADAS SEM ALTERACAO PARA A SAIDA.
001000*-----------------------------------------------------------
001100 01  REG-LEIT-ENT.
001200     05  REG-LEIT-ENT-LINHA          PIC X(246).
001300     05  FILLER                      PIC X(004).
