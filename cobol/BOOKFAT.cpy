000100*-----------------------------------------------------------
000200* BOOK  : #BOOKFAT
000300* ARQUIVO: FAT  (FATURAMENTO TRIMESTRAL - ENTRADA)
000400* LRECL = 200 - LINHA BRUTA DELIMITADA POR VIRGULA
000500* A 1A LINHA DO ARQUIVO E TITULO DECORATIVO, A 2A E O
000600* CABECALHO REAL DAS COLUNAS; OS DADOS COMECAM NA 3A LINHA.
000700* COLUNAS CONHECIDAS (POSICAO FIXA, NA ORDEM):
000800*   1 - NMI
000900*   2 - PEAK_KWH        (LEITURA DE ABERTURA DO PICO)
001000*   3 - PEAK_KWH.1      (LEITURA DE FECHAMENTO DO PICO)
001100*   4 - QTDE DISPONIBILIDADE
001200* DEMAIS COLUNAS, SE HOUVER, SAO IGNORADAS NESTE BOOK.
001300*-----------------------------------------------------------
001400 01  REG-FAT.
001500     05  REG-FAT-LINHA               PIC X(196).
001600     05  FILLER                      PIC X(004).
