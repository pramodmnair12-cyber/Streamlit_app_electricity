000100*-----------------------------------------------------------
000200* BOOK  : #BOOKCOLLEIT
000300* AREA DE COLUNAS DA PLANILHA DE LEITURAS.  O CABECALHO E
000400* LIDO UMA UNICA VEZ (0200-CABECALHO-LEITURAS) PARA LOCALI-
000500* ZAR AS COLUNAS "Reading From" / "Reading To"; SE ALGUMA
000600* NAO EXISTIR, A POSICAO FICA ZERO E A COLUNA E CRIADA NO
000700* FINAL DE CADA LINHA DE SAIDA (CABECALHO E DETALHE).
000800*-----------------------------------------------------------
000900 01  WS-NOMES-COLUNA-PADRAO.
001000     05  WS-NOME-PADRAO-MEDIDOR      PIC X(30)
001100                                     VALUE "Meter No.".
001200     05  WS-NOME-PADRAO-LEITURA-DE   PIC X(30)
001300                                     VALUE "Reading From".
001400     05  WS-NOME-PADRAO-LEITURA-PARA PIC X(30)
001500                                     VALUE "Reading To".
001600 01  WS-AREA-COLUNAS-LEITURA.
001700     05  WS-QTDE-COLUNAS-CAB         PIC 9(2)      COMP.
001800     05  WS-QTDE-COLUNAS-LINHA       PIC 9(2)      COMP.
001900     05  WS-POS-COL-MEDIDOR          PIC 9(2)      COMP.
002000     05  WS-POS-COL-LEITURA-DE       PIC 9(2)      COMP.
002100     05  WS-POS-COL-LEITURA-PARA     PIC 9(2)      COMP.
002200     05  WS-NOME-COLUNA OCCURS 15 TIMES
002300                        INDEXED BY IDX-COLUNA
002400                        PIC X(30).
002500     05  WS-VALOR-COLUNA OCCURS 15 TIMES
002600                         INDEXED BY IDX-VALOR
002700                         PIC X(20).
002800     05  FILLER                      PIC X(020).
