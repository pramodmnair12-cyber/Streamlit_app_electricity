000100*-----------------------------------------------------------
000200* BOOK  : #BOOKTABFAT
000300* TABELA EM MEMORIA DO FATURAMENTO, CHAVEADA PELO NMI.
000400* NAO HA ARQUIVO INDEXADO - A CARGA E FEITA POR SECAO
000500* (0150-CARGA-FATURAMENTO) E A BUSCA E SEQUENCIAL
000600* (0160-LOCALIZAR-OU-INCLUIR-FAT).  NMI REPETIDO NO EXTRATO
000700* SUBSTITUI A OCORRENCIA JA CARREGADA (VALE O ULTIMO).
000800*-----------------------------------------------------------
000900 01  WS-TAB-FATURAMENTO.
001000     05  WS-FAT-QTDE-OCOR            PIC 9(4)      COMP.
001100     05  WS-FAT-OCORRENCIA OCCURS 1 TO 9999 TIMES
001200                           DEPENDING ON WS-FAT-QTDE-OCOR
001300                           INDEXED BY IDX-FAT.
001400         10  WS-FAT-NMI-CHAVE        PIC X(10).
001500         10  WS-FAT-IND-OCUPADO      PIC X(01).
001600             88  WS-FAT-OCUPADO              VALUE "S".
001700             88  WS-FAT-VAGO                 VALUE "N".
001800         10  WS-FAT-PICO-ABRE-IND    PIC X(01).
001900             88  WS-FAT-PICO-ABRE-TEM        VALUE "S".
002000             88  WS-FAT-PICO-ABRE-NAO-TEM    VALUE "N".
002100         10  WS-FAT-PICO-ABRE        PIC S9(9)V9(2).
002200         10  WS-FAT-PICO-FECHA-IND   PIC X(01).
002300             88  WS-FAT-PICO-FECHA-TEM       VALUE "S".
002400             88  WS-FAT-PICO-FECHA-NAO-TEM   VALUE "N".
002500         10  WS-FAT-PICO-FECHA       PIC S9(9)V9(2).
002600         10  WS-FAT-DISP-IND         PIC X(01).
002700             88  WS-FAT-DISP-TEM             VALUE "S".
002800             88  WS-FAT-DISP-NAO-TEM         VALUE "N".
002900         10  WS-FAT-DISP-QTDE        PIC S9(9)V9(2).
003000         10  FILLER                  PIC X(010).
